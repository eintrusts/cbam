000100*****************************************************************
000200* CBAMPARM.CPY
000300* STRATEGY PARAMETER RECORD FOR THE CBAM EMISSIONS AND FEE RUN.
000400* ONE RECORD PER RUN, SUPPLIED BY FINANCE/ENVIRONMENTAL AFFAIRS.
000500*
000600* MAINTENANCE.
000700*   2001-09-30  M.T.PRICE     WO-1688  ADDED SOLAR-PCT AND
000800*                                      EFFICIENCY-PCT FOR THE
000900*                                      DECARBONIZATION STUDY.
001000*   2023-11-06  T.N.VARGA     WO-2744  ADDED EU-ETS-PRICE AND
001100*                                      LOCAL-PRICE FOR THE CBAM
001200*                                      TRANSITIONAL PERIOD.
001300*   2024-04-02  T.N.VARGA     WO-2760  ADDED INVESTMENT FOR THE
001400*                                      NET-SAVINGS SUMMARY.
001500*****************************************************************
001600 01  PARAM-REC-IN.
001700     03  EU-ETS-PRICE           PIC 9(05)V99.
001800*        EU ETS CARBON PRICE, EUR PER TON CO2. DEFAULT 100.00.
001900     03  LOCAL-PRICE            PIC 9(05)V99.
002000*        LOCAL CARBON PRICE ALREADY PAID, EUR PER TON CO2.
002100*        DEFAULT 0.00.
002200     03  SOLAR-PCT              PIC 9(03).
002300*        PERCENT OF ELECTRICITY FROM RENEWABLES, 0-100.
002400*        DEFAULT 20.
002500     03  EFFICIENCY-PCT         PIC 9(03).
002600*        PERCENT PROCESS-EFFICIENCY IMPROVEMENT, 0-50.
002700*        DEFAULT 10.
002800     03  INVESTMENT             PIC 9(09)V99.
002900*        STRATEGY INVESTMENT COST, EUR. DEFAULT 5000.00.
