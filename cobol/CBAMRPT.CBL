000100*****************************************************************
000200* PROGRAM:  CBAMRPT
000300* TITLE:    CBAM EMISSIONS AND FEE REPORT
000400*
000500* NARRATIVE.
000600*   READS THE PLANT'S PRODUCT BATCH FILE (PRODUCTS) AND THE
000700*   STRATEGY PARAMETER RECORD (PARAMS), COMPUTES SCOPE 1/2/3
000800*   GREENHOUSE-GAS EMISSIONS AND THE EU CBAM FEE FOR EACH
000900*   PRODUCT, WRITES A DELIMITED DETAIL EXTRACT (DETAIL) AND A
001000*   PRINTED REPORT (REPORT) WITH GRAND TOTALS, NET SAVINGS
001100*   AGAINST THE STRATEGY INVESTMENT, AND A RECOMMENDATION LINE.
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    CBAMRPT.
001500 AUTHOR.        R. HALVORSEN.
001600 INSTALLATION.  MERIDIAN METALWORKS GROUP - MIS DEPT.
001700 DATE-WRITTEN.  03/14/89.
001800 DATE-COMPILED.
001900 SECURITY.      COMPANY CONFIDENTIAL - ENVIRONMENTAL AFFAIRS.
002000*****************************************************************
002100* CHANGE LOG.
002200*
002300*   DATE        BY    WO-NUM   DESCRIPTION
002400*   ----------  ----  -------  ----------------------------------
002500*   1989-03-14  RH    WO-1102  INITIAL RELEASE.  STACK/PROCESS
002600*                              EMISSIONS TONNAGE REPORT FOR THE
002700*                              PLANT 4 BASELINE ENVIRONMENTAL
002800*                              FILING.
002900*   1991-07-22  RH    WO-1180  ADDED FUEL-TYPE BREAKOUT (COAL,
003000*                              DIESEL, NATURAL GAS) PER THE
003100*                              REVISED STATE AIR-QUALITY PERMIT.
003200*   1994-02-09  DKL   WO-1340  ADDED PURCHASED-MATERIALS AND
003300*                              OUTBOUND-TRANSPORT EMISSION
003400*                              ESTIMATE FOR THE CORPORATE
003500*                              SUSTAINABILITY ROLLUP.
003600*   1996-11-05  DKL   WO-1455  CONVERTED THE DETAIL LISTING TO A
003700*                              COMMA-DELIMITED EXTRACT FOR LOADING
003800*                              INTO ENVIRONMENTAL AFFAIRS'
003900*                              SPREADSHEETS.
004000*   1998-06-18  MTP   WO-1522  YEAR-2000 COMPLIANCE SWEEP.
004100*                              ACCUMULATORS WIDENED.  NO 2-DIGIT
004200*                              YEAR FIELDS FOUND IN THIS PROGRAM.
004300*   1999-01-11  MTP   WO-1531  Y2K SIGN-OFF RETEST PER CORPORATE
004400*                              MANDATE.  NO CHANGE BEYOND WO-1522.
004500*   2001-09-30  MTP   WO-1688  ADDED RENEWABLE-ELECTRICITY SHARE
004600*                              AND PROCESS-EFFICIENCY PARAMETERS
004700*                              FOR THE PLANT DECARBONIZATION
004800*                              STUDY.
004900*   2004-05-14  JCQ   WO-1820  REPOINTED PARAMS TO THE PLANT
005000*                              SCHEDULING SYSTEM EXTRACT.  NO
005100*                              LOGIC CHANGE.
005200*   2008-08-02  JCQ   WO-2011  ADDED THE TRANSPORT-MODE FACTOR
005300*                              TABLE (TRUCK/RAIL/SHIP/AIR) AT THE
005400*                              REQUEST OF LOGISTICS.
005500*   2012-03-27  SRB   WO-2290  RECOMPILED UNDER THE ENTERPRISE
005600*                              COBOL UPGRADE.  WIDENED EMISSION
005700*                              ACCUMULATORS FOR PLANT 7 VOLUMES.
005800*   2016-10-19  SRB   WO-2475  ADDED PER-RECORD VALIDATION AND A
005900*                              WARNING LINE FOR LOGISTICS'
006000*                              AUTOMATED FEED.  BAD RECORDS ARE
006100*                              NOW SKIPPED, NOT ABENDED.
006200*   2020-01-08  TNV   WO-2630  REWROTE THE REPORT HEADING PER THE
006300*                              ENVIRONMENTAL AFFAIRS REBRAND.
006400*   2023-11-06  TNV   WO-2744  EU CBAM TRANSITIONAL-PERIOD
006500*                              REQUIREMENT.  ADDED EU-ETS-PRICE,
006600*                              LOCAL-PRICE AND THE CBAM FEE
006700*                              CALCULATION PER PRODUCT.  JOB
006800*                              RENAMED CBAMRPT (WAS EMSNRPT).
006900*   2024-04-02  TNV   WO-2760  ADDED THE INVESTMENT/NET-SAVINGS
007000*                              SUMMARY AND RECOMMENDATION LINE
007100*                              FOR FINANCE'S CBAM STRATEGY REVIEW.
007200*   2024-09-17  KPA   WO-2781  EDIT CHECK ADDED - CLAMP SOLAR-PCT
007300*                              AND EFFICIENCY-PCT TO THEIR VALID
007400*                              RANGES BEFORE USE.  A PRIOR RUN HAD
007500*                              PRODUCED NEGATIVE EMISSIONS UNDER
007600*                              BAD PARAMETER INPUT.
007700*   2025-02-11  KPA   WO-2805  LOGISTICS ASKED WHY THE PRODUCTS
007800*                              COUNT ON THE REPORT NEVER MATCHED
007900*                              THE LINE COUNT ON THEIR FEED FILE.
008000*                              ADDED A RECORD-COUNT LINE (READ/
008100*                              PROCESSED/REJECTED) TO THE FOOT OF
008200*                              THE SUMMARY SO A REJECTED RECORD
008300*                              CAN BE RECONCILED WITHOUT GREPPING
008400*                              THE PRINT FILE FOR WARNING LINES.
008500*   2025-06-03  KPA   WO-2840  INTERNAL AUDIT FINDING AA-114 -
008600*                              PROGRAM DOCUMENTATION BELOW THE
008700*                              MIS CODING STANDARD (SEC. 4.2).
008800*                              NARRATIVE COMMENTS ADDED THROUGH
008900*                              WORKING-STORAGE AND THE PROCEDURE
009000*                              DIVISION EXPLAINING WHY EACH STEP
009100*                              IS DONE, NOT JUST WHAT IT DOES.
009200*                              NO CALCULATION LOGIC CHANGED.
009300*****************************************************************
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600* IBM-370 NOTED HERE SINCE WO-2290 PUT US ON THE ENTERPRISE
009700* COBOL COMPILER - SOURCE-COMPUTER/OBJECT-COMPUTER ARE LEFT
009800* AS-IS BECAUSE NOTHING IN THIS PROGRAM IS MACHINE-DEPENDENT.
009900 SOURCE-COMPUTER.   IBM-370.
010000 OBJECT-COMPUTER.   IBM-370.
010100* C01 DRIVES THE CHANNEL SKIP TO A NEW PAGE FOR THE TITLE LINE
010200* IN 100-BEGIN-START-PROGRAM.  THIS IS THE SAME FORMS CONTROL
010300* CHANNEL THE PRINT ROOM HAS USED FOR EVERY MIS REPORT SINCE
010400* THE 370 DAYS - DO NOT RENUMBER WITHOUT CHECKING WITH THEM.
010500 SPECIAL-NAMES.
010600     C01 IS TOP-OF-FORM.
010700
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000* PARAMS CARRIES THE SINGLE STRATEGY-PARAMETER RECORD FOR THE
011100* RUN.  IT WAS ONCE KEYED OFF THE PLANT SCHEDULING SYSTEM
011200* (WO-1820); ENVIRONMENTAL AFFAIRS NOW MAINTAINS IT BY HAND.
011300     SELECT PARAMS-FILE   ASSIGN TO PARAMS
011400            ORGANIZATION IS LINE SEQUENTIAL
011500            FILE STATUS  IS FS-PARAMS-FILE.
011600
011700* PRODUCTS IS THE PLANT'S BATCH OF PRODUCT RUNS FOR THE
011800* REPORTING PERIOD - ONE RECORD PER PRODUCT LINE ITEM.
011900     SELECT PRODUCTS-FILE ASSIGN TO PRODUCTS
012000            ORGANIZATION IS LINE SEQUENTIAL
012100            FILE STATUS  IS FS-PRODUCTS-FILE.
012200
012300* DETAIL IS THE COMMA-DELIMITED EXTRACT ENVIRONMENTAL AFFAIRS
012400* LOADS INTO THEIR SPREADSHEETS (WO-1455).  KEPT SEPARATE FROM
012500* REPORT SO THE PRINT ROOM NEVER SEES RAW COMMA-DELIMITED TEXT.
012600     SELECT DETAIL-FILE   ASSIGN TO DETAIL
012700            ORGANIZATION IS LINE SEQUENTIAL
012800            FILE STATUS  IS FS-DETAIL-FILE.
012900
013000* REPORT IS THE PRINTED (132-COLUMN) LISTING FOR THE PRINT ROOM.
013100     SELECT REPORT-FILE   ASSIGN TO REPORT
013200            ORGANIZATION IS LINE SEQUENTIAL
013300            FILE STATUS  IS FS-REPORT-FILE.
013400*****************************************************************
013500 DATA DIVISION.
013600 FILE SECTION.
013700* PARAM-REC-IN IS 31 BYTES - SEE CBAMPARM FOR THE FIELD-BY-FIELD
013800* BREAKOUT.  ONE RECORD ONLY; THERE IS NO EOF LOOP ON THIS FILE.
013900 FD  PARAMS-FILE
014000     LABEL RECORD IS STANDARD
014100     RECORD CONTAINS 31 CHARACTERS
014200     DATA RECORD IS PARAM-REC-IN.
014300 COPY CBAMPARM.
014400
014500* PRODUCT-REC-IN IS 73 BYTES - SEE CBAMPROD.  RECORD LENGTH WAS
014600* RECHECKED AGAINST THE EU CBAM WORKING GROUP'S FIELD LIST
014700* DURING WO-2744 AND FOUND CORRECT AS LAID OUT BELOW.
014800 FD  PRODUCTS-FILE
014900     LABEL RECORD IS STANDARD
015000     RECORD CONTAINS 73 CHARACTERS
015100     DATA RECORD IS PRODUCT-REC-IN.
015200 COPY CBAMPROD.
015300
015400* DETAIL-LINE IS BUILT ENTIRELY IN WORKING-STORAGE (SEE
015500* WS-CSV-DETAIL-LINE/WS-CSV-HEADER-LINE) AND MOVED HERE JUST
015600* BEFORE THE WRITE - THE FD RECORD ITSELF CARRIES NO FIELDS.
015700 FD  DETAIL-FILE
015800     LABEL RECORD IS STANDARD
015900     DATA RECORD IS DETAIL-LINE.
016000 01  DETAIL-LINE                   PIC X(100).
016100
016200* REPORT-LINE, LIKE DETAIL-LINE ABOVE, IS FILLED FROM ONE OF
016300* THE WS-RPT-... GROUPS FARTHER DOWN BEFORE EACH WRITE.
016400 FD  REPORT-FILE
016500     LABEL RECORD IS STANDARD
016600     RECORD CONTAINS 132 CHARACTERS
016700     DATA RECORD IS REPORT-LINE.
016800 01  REPORT-LINE                   PIC X(132).
016900*****************************************************************
017000 WORKING-STORAGE SECTION.
017100*****************************************************************
017200* FILE STATUS SWITCHES.  EACH IS TESTED ONLY BY THE MATCHING
017300* DECLARATIVES SECTION BELOW, WHICH DISPLAYS IT ON ANY I/O
017400* ERROR OTHER THAN A NORMAL AT-END CONDITION.  NONE ARE 88-
017500* LEVELED SINCE THE SHOP STANDARD IS TO DISPLAY THE RAW STATUS
017600* CODE, NOT TRANSLATE IT, SO THE OPERATOR CAN LOOK IT UP.
017700*****************************************************************
017800 77  FS-PARAMS-FILE                PIC 9(02) VALUE ZEROES.
017900 77  FS-PRODUCTS-FILE              PIC 9(02) VALUE ZEROES.
018000 77  FS-DETAIL-FILE                PIC 9(02) VALUE ZEROES.
018100 77  FS-REPORT-FILE                PIC 9(02) VALUE ZEROES.
018200
018300*****************************************************************
018400* RUN SWITCHES.
018500*****************************************************************
018600* SET WHEN THE SEQUENTIAL READ OF PRODUCTS-FILE IN
018700* 100-BEGIN-START-PROGRAM OR 200-BEGIN-PROCESS-PRODUCTS HITS
018800* END OF FILE.  TESTED BY THE UNTIL CLAUSE IN 000-BEGIN-MAINLINE.
018900 01  WS-PRODUCTS-EOF-SW            PIC X(01) VALUE 'N'.
019000     88  PRODUCTS-EOF                        VALUE 'Y'.
019100
019200* RESET TO 'Y' AT THE TOP OF EVERY PRODUCT RECORD IN
019300* 200-BEGIN-PROCESS-PRODUCTS, THEN POSSIBLY FLIPPED TO 'N' BY
019400* 210-BEGIN-VALIDATE-PRODUCT-RECORD.  DRIVES THE IF THAT
019500* DECIDES WHETHER THE RECORD IS CALCULATED OR SKIPPED (WO-2475).
019600 01  WS-RECORD-VALID-SW            PIC X(01) VALUE 'Y'.
019700     88  RECORD-IS-VALID                     VALUE 'Y'.
019800     88  RECORD-IS-INVALID                   VALUE 'N'.
019900
020000*****************************************************************
020100* RUN COUNTERS.  ALL COUNTERS AND SUBSCRIPTS ARE BINARY.
020200*****************************************************************
020300* WS-RECORD-NUMBER IS THE RUNNING SEQUENCE NUMBER OF THE
020400* PRODUCT RECORD CURRENTLY BEING PROCESSED - IT IS ALSO THE
020500* "RECORDS READ" FIGURE, SINCE IT IS INCREMENTED ONCE PER
020600* PRODUCTS-FILE RECORD REGARDLESS OF WHETHER IT VALIDATES.
020700 01  WS-COUNTERS.
020800     03  WS-RECORD-NUMBER          PIC 9(07) COMP VALUE ZEROES.
020900*    WS-RECORDS-VALID/-REJECTED WERE ADDED UNDER WO-2805 AFTER
021000*    LOGISTICS COULD NOT RECONCILE THE DETAIL LINE COUNT AGAINST
021100*    THEIR FEED WITHOUT COUNTING WARNING LINES BY HAND.  BOTH
021200*    ARE PRINTED ON THE RECORD-COUNT LINE BY
021300*    930-BEGIN-WRITE-RECORD-COUNTS.
021400     03  WS-RECORDS-VALID          PIC 9(07) COMP VALUE ZEROES.
021500     03  WS-RECORDS-REJECTED       PIC 9(07) COMP VALUE ZEROES.
021600     03  FILLER                    PIC X(05) VALUE SPACES.
021700
021800*****************************************************************
021900* PRODUCT EMISSION-FACTOR TABLE.  TCO2 PER TON OF PRODUCT, AND
022000* PER TON OF PURCHASED MATERIAL.  UNKNOWN PRODUCT DEFAULTS TO
022100* WS-DEFAULT-PRODUCT-FACTOR BELOW.  (WO-2744)
022200*****************************************************************
022300* FACTORS SUPPLIED BY ENVIRONMENTAL AFFAIRS FROM THE EU CBAM
022400* DEFAULT-VALUES SCHEDULE.  THE TABLE IS BUILT AS A VALUE
022500* CLAUSE AND RE-MAPPED VIA REDEFINES BELOW BECAUSE THIS SHOP'S
022600* PRACTICE (SEE SearchSeq/Searcher IN THE TRAINING LIBRARY) IS
022700* TO LOAD SMALL, RARELY-CHANGED TABLES AT COMPILE TIME RATHER
022800* THAN FROM A CONTROL FILE - FOUR PRODUCTS DO NOT JUSTIFY A
022900* FIFTH INPUT FILE AND ITS OWN DECLARATIVES SECTION.
023000 01  WS-PRODUCT-FACTOR-VALUES.
023100     03  FILLER            PIC X(10) VALUE 'STEEL'.
023200     03  FILLER            PIC 99V9(4) VALUE 01.8000.
023300     03  FILLER            PIC X(10) VALUE 'CEMENT'.
023400     03  FILLER            PIC 99V9(4) VALUE 00.9000.
023500     03  FILLER            PIC X(10) VALUE 'ALUMINIUM'.
023600     03  FILLER            PIC 99V9(4) VALUE 12.0000.
023700     03  FILLER            PIC X(10) VALUE 'FERTILIZER'.
023800     03  FILLER            PIC 99V9(4) VALUE 03.0000.
023900
024000* NOTE: WS-PRODUCT-FACTOR-TABLE REDEFINES THE VALUES ABOVE, SO
024100* IT CANNOT CARRY ITS OWN FILLER PAD WITHOUT ALSO PADDING THE
024200* VALUES GROUP AND BREAKING THE BYTE-FOR-BYTE OVERLAY - LEFT
024300* UNPADDED ON PURPOSE (SEE DESIGN NOTES FILED WITH THIS WO).
024400 01  WS-PRODUCT-FACTOR-TABLE REDEFINES WS-PRODUCT-FACTOR-VALUES.
024500     03  WS-PF-ENTRY OCCURS 4 TIMES
024600                     INDEXED BY IDX-PRODUCT-FACTOR.
024700         05  WS-PF-NAME            PIC X(10).
024800         05  WS-PF-FACTOR          PIC 99V9(4).
024900
025000* ANY PRODUCT-NAME NOT FOUND IN THE TABLE ABOVE (A NEW PRODUCT
025100* LINE, A TYPO ON THE FEED) FALLS BACK TO THIS FACTOR RATHER
025200* THAN ZERO, SO AN UNRECOGNISED PRODUCT STILL COSTS SOMETHING
025300* ON THE CBAM FEE LINE INSTEAD OF SLIPPING THROUGH FOR FREE.
025400 01  WS-DEFAULT-PRODUCT-FACTOR     PIC 99V9(4) VALUE 01.0000.
025500
025600*****************************************************************
025700* FUEL EMISSION-FACTOR TABLE.  TCO2 PER UNIT OF FUEL.  BLANK OR
025800* UNKNOWN FUEL CONTRIBUTES NOTHING.  (WO-1180)
025900*****************************************************************
026000* UNLIKE THE PRODUCT TABLE, AN UNKNOWN FUEL-TYPE IS LEFT AT
026100* ZERO RATHER THAN DEFAULTED - FUEL IS OPTIONAL ON THE FEED
026200* (SOME PRODUCT LINES BUY IN PRE-HEATED STOCK AND BURN NOTHING
026300* ON SITE), SO A BLANK FUEL-TYPE IS A LEGITIMATE VALUE, NOT AN
026400* ERROR CONDITION.
026500 01  WS-FUEL-FACTOR-VALUES.
026600     03  FILLER            PIC X(12) VALUE 'COAL'.
026700     03  FILLER            PIC 9V9(4) VALUE 2.5000.
026800     03  FILLER            PIC X(12) VALUE 'DIESEL'.
026900     03  FILLER            PIC 9V9(4) VALUE 2.7000.
027000     03  FILLER            PIC X(12) VALUE 'NATURAL GAS'.
027100     03  FILLER            PIC 9V9(4) VALUE 2.0000.
027200
027300* SEE THE NOTE AGAINST WS-PRODUCT-FACTOR-TABLE ABOVE - SAME
027400* REDEFINES-WIDTH REASON FOR THE MISSING FILLER HERE.
027500 01  WS-FUEL-FACTOR-TABLE REDEFINES WS-FUEL-FACTOR-VALUES.
027600     03  WS-FF-ENTRY OCCURS 3 TIMES
027700                     INDEXED BY IDX-FUEL-FACTOR.
027800         05  WS-FF-NAME            PIC X(12).
027900         05  WS-FF-FACTOR          PIC 9V9(4).
028000
028100*****************************************************************
028200* TRANSPORT EMISSION-FACTOR TABLE.  TCO2 PER TON-KM.  BLANK OR
028300* UNKNOWN MODE CONTRIBUTES NOTHING.  (WO-2011)
028400*****************************************************************
028500* LOGISTICS SUPPLIED THESE FOUR MODES WHEN THE TABLE WAS ADDED;
028600* THEY HAVE NOT ASKED FOR A FIFTH SINCE.  AS WITH FUEL-TYPE, A
028700* BLANK TRANS-MODE (PRODUCT SOLD EX-WORKS, NO OUTBOUND LEG ON
028800* OUR BOOKS) IS TREATED AS ZERO, NOT AS AN ERROR.
028900 01  WS-TRANSPORT-FACTOR-VALUES.
029000     03  FILLER            PIC X(06) VALUE 'TRUCK'.
029100     03  FILLER            PIC V9(4) VALUE .2000.
029200     03  FILLER            PIC X(06) VALUE 'RAIL'.
029300     03  FILLER            PIC V9(4) VALUE .0500.
029400     03  FILLER            PIC X(06) VALUE 'SHIP'.
029500     03  FILLER            PIC V9(4) VALUE .0100.
029600     03  FILLER            PIC X(06) VALUE 'AIR'.
029700     03  FILLER            PIC V9(4) VALUE .6000.
029800
029900* SEE THE NOTE AGAINST WS-PRODUCT-FACTOR-TABLE ABOVE - SAME
030000* REDEFINES-WIDTH REASON FOR THE MISSING FILLER HERE.
030100 01  WS-TRANSPORT-FACTOR-TABLE
030200                     REDEFINES WS-TRANSPORT-FACTOR-VALUES.
030300     03  WS-TF-ENTRY OCCURS 4 TIMES
030400                     INDEXED BY IDX-TRANSPORT-FACTOR.
030500         05  WS-TF-NAME            PIC X(06).
030600         05  WS-TF-FACTOR          PIC V9(4).
030700
030800* ELECTRICITY HAS ONLY THE ONE GRID FACTOR - THERE IS NO TABLE
030900* TO SEARCH BECAUSE THE PLANT TAKES ALL ITS POWER FROM ONE
031000* UTILITY CONNECTION.  RAISED ONLY IF THE UTILITY RE-FILES ITS
031100* GRID MIX DISCLOSURE WITH ENVIRONMENTAL AFFAIRS.
031200 01  WS-ELECTRICITY-FACTOR         PIC 9V9(4) VALUE 0.7000.
031300
031400*****************************************************************
031500* FACTORS LOOKED UP FOR THE PRODUCT RECORD CURRENTLY IN PROCESS.
031600*****************************************************************
031700* REFRESHED EVERY RECORD BY 220-BEGIN-LOOKUP-FACTORS BEFORE
031800* 230-BEGIN-CALCULATE-EMISSIONS-AND-FEE IS ENTERED - THESE ARE
031900* WORK FIELDS, NOT RUN-LEVEL STATE, SO THEY ARE NOT RESET
032000* BETWEEN RECORDS (EACH LOOKUP PARAGRAPH ALWAYS MOVES A VALUE).
032100 01  WS-LOOKUP-FACTORS.
032200     03  WS-PF                     PIC 99V9(4) VALUE ZEROES.
032300     03  WS-FF                     PIC 9V9(4)  VALUE ZEROES.
032400     03  WS-TF                     PIC V9(4)   VALUE ZEROES.
032500     03  FILLER                    PIC X(05)   VALUE SPACES.
032600
032700*****************************************************************
032800* STRATEGY PARAMETERS, EDITED AND CONVERTED TO WORKING FACTORS.
032900*****************************************************************
033000* BUILT ONCE, IN 110-BEGIN-EDIT-PARAMETERS, FROM THE SINGLE
033100* PARAM-REC-IN RECORD READ AT THE TOP OF THE RUN.  HELD HERE
033200* (NOT RECOMPUTED PER PRODUCT) SO THE SAME STRATEGY ASSUMPTION
033300* APPLIES CONSISTENTLY ACROSS EVERY PRODUCT IN THE BATCH.
033400 01  WS-PARAM-WORK.
033500*    PERCENTAGES ARE CONVERTED TO A 0-1 FACTOR BY DIVIDING BY
033600*    100 SO THE CALCULATION PARAGRAPHS CAN MULTIPLY DIRECTLY
033700*    RATHER THAN CARRYING A /100 ON EVERY COMPUTE.
033800     03  WS-SOLAR-FACTOR           PIC 9V9(4) VALUE ZEROES.
033900     03  WS-EFFICIENCY-FACTOR      PIC 9V9(4) VALUE ZEROES.
034000*    THE "1-MINUS" FORMS EXIST SO THE SCOPE PARAGRAPHS CAN
034100*    MULTIPLY BY THE RETAINED SHARE DIRECTLY INSTEAD OF
034200*    SUBTRACTING INSIDE EVERY COMPUTE (WO-1688).
034300     03  WS-ONE-MINUS-SOLAR        PIC 9V9(4) VALUE ZEROES.
034400     03  WS-ONE-MINUS-EFFICIENCY   PIC 9V9(4) VALUE ZEROES.
034500*    THE EFFECTIVE PRICE IS EU-ETS-PRICE LESS ANY LOCAL-PRICE
034600*    ALREADY PAID, FLOORED AT ZERO (WO-2744) - SEE
034700*    110-BEGIN-EDIT-PARAMETERS FOR THE FLOOR LOGIC ITSELF.
034800     03  WS-EFFECTIVE-PRICE        PIC 9(05)V99 VALUE ZEROES.
034900*    CARRIED UNCHANGED FROM INVESTMENT ON THE PARAMETER RECORD;
035000*    KEPT AS ITS OWN FIELD SO 900-BEGIN-FINISH-RUN DOES NOT
035100*    HAVE TO REACH BACK INTO PARAM-REC-IN AFTER PARAMS-FILE
035200*    WOULD OTHERWISE ALREADY BE CLOSED.
035300     03  WS-INVESTMENT             PIC 9(09)V99 VALUE ZEROES.
035400     03  FILLER                    PIC X(05) VALUE SPACES.
035500*****************************************************************
035600* GRAND-TOTAL ACCUMULATORS FOR THE RUN, BUILT FROM THE ROUNDED
035700* PER-PRODUCT DETAIL FIGURES (WO-2744/WO-2760).
035800*****************************************************************
035900* SIGNED AND WIDE (S9(11)/S9(13)) EVEN THOUGH NONE OF THESE
036000* SHOULD GO NEGATIVE IN NORMAL OPERATION - WIDENED UNDER
036100* WO-2290 FOR PLANT 7'S VOLUMES AND LEFT SIGNED SO AN ON SIZE
036200* ERROR CLAMP ELSEWHERE CANNOT SILENTLY WRAP THE ACCUMULATOR.
036300 01  WS-RUN-TOTALS.
036400     03  WS-TOT-EMISSIONS          PIC S9(11)V99 VALUE ZEROES.
036500     03  WS-TOT-FEE                PIC S9(13)V99 VALUE ZEROES.
036600*    NET SAVINGS = LIFETIME CBAM FEE AVOIDED LESS THE STRATEGY
036700*    INVESTMENT - COMPUTED ONCE, AT END OF RUN, IN
036800*    900-BEGIN-FINISH-RUN, NOT ACCUMULATED PER RECORD.
036900     03  WS-NET-SAVINGS            PIC S9(13)V99 VALUE ZEROES.
037000     03  FILLER                    PIC X(10) VALUE SPACES.
037100
037200*****************************************************************
037300* PER-PRODUCT DETAIL FIGURES, RECOMPUTED EACH TIME THROUGH
037400* 230-BEGIN-CALCULATE-EMISSIONS-AND-FEE.
037500*****************************************************************
037600* THESE FIVE FIELDS ARE WHAT GOES OUT ON BOTH THE CSV EXTRACT
037700* AND THE PRINTED DETAIL LINE FOR THE CURRENT PRODUCT - THEY
037800* ARE OVERWRITTEN EVERY VALID RECORD, NEVER CLEARED BETWEEN
037900* RECORDS, SINCE EVERY PATH THROUGH 230-... SETS ALL FIVE.
038000 01  WS-DETAIL-FIGURES.
038100     03  WS-SCOPE1                 PIC S9(09)V99 VALUE ZEROES.
038200     03  WS-SCOPE2                 PIC S9(09)V99 VALUE ZEROES.
038300     03  WS-SCOPE3                 PIC S9(09)V99 VALUE ZEROES.
038400     03  WS-TOTAL-EMISSIONS        PIC S9(09)V99 VALUE ZEROES.
038500     03  WS-CBAM-FEE               PIC S9(11)V99 VALUE ZEROES.
038600     03  FILLER                    PIC X(10) VALUE SPACES.
038700
038800*****************************************************************
038900* WORK FIELDS FOR THE SCOPE-1/3 INTERMEDIATE SUMS, FULL
039000* PRECISION BEFORE THE EFFICIENCY FACTOR IS APPLIED.
039100*****************************************************************
039200* CARRIED AT FOUR DECIMAL PLACES, NOT TWO, SO THE EFFICIENCY
039300* FACTOR MULTIPLY DOWNSTREAM DOES NOT LOSE PRECISION BEFORE THE
039400* FINAL ROUNDED COMPUTE - TWO DECIMALS HERE WOULD ROUND TWICE
039500* AND DRIFT THE REPORTED TOTAL AGAINST THE CBAM FILING.
039600 01  WS-CALC-WORK.
039700     03  WS-SCOPE1-RAW             PIC S9(09)V9(4) VALUE ZEROES.
039800     03  WS-SCOPE3-RAW             PIC S9(09)V9(4) VALUE ZEROES.
039900     03  WS-TRANS-EMISSIONS        PIC S9(09)V9(4) VALUE ZEROES.
040000     03  FILLER                    PIC X(05) VALUE SPACES.
040100
040200*****************************************************************
040300* DETAIL (CSV) FILE LINE LAYOUT, 100 CHARACTERS, BUILT BY
040400* MOVES INTO PRE-PUNCTUATED COMMA FILLERS.
040500*****************************************************************
040600* FIXED-WIDTH COMMA FILLERS, NOT STRING/UNSTRING, SO A FIELD
040700* THAT HAPPENS TO CONTAIN A COMMA (IT CANNOT - PRODUCT-NAME IS
040800* ALPHABETIC - BUT THE NEXT PROGRAMMER SHOULD NOT HAVE TO CARE)
040900* STILL PRODUCES A FIXED NUMBER OF COMMA-SEPARATED COLUMNS.
041000 01  WS-CSV-DETAIL-LINE.
041100     03  WS-CSV-PRODUCT            PIC X(10).
041200     03  FILLER                    PIC X(01) VALUE ','.
041300     03  WS-CSV-SCOPE1             PIC -9(9).99.
041400     03  FILLER                    PIC X(01) VALUE ','.
041500     03  WS-CSV-SCOPE2             PIC -9(9).99.
041600     03  FILLER                    PIC X(01) VALUE ','.
041700     03  WS-CSV-SCOPE3             PIC -9(9).99.
041800     03  FILLER                    PIC X(01) VALUE ','.
041900     03  WS-CSV-TOTAL              PIC -9(9).99.
042000     03  FILLER                    PIC X(01) VALUE ','.
042100     03  WS-CSV-FEE                PIC -9(11).99.
042200     03  FILLER                    PIC X(18) VALUE SPACES.
042300
042400* HEADER LITERAL IS SPLIT ACROSS THREE FILLERS PURELY TO STAY
042500* INSIDE THE 72-COLUMN SOURCE LIMIT - IT IS ONE LOGICAL STRING
042600* AND THE SPLIT POINTS CARRY NO MEANING OF THEIR OWN.
042700 01  WS-CSV-HEADER-LINE.
042800     03  FILLER  PIC X(45) VALUE
042900         'PRODUCT,SCOPE 1 (DIRECT),SCOPE 2 (ELECTRICITY'.
043000     03  FILLER  PIC X(30) VALUE
043100         '),SCOPE 3 (OTHER),TOTAL EMIS'.
043200     03  FILLER  PIC X(25) VALUE
043300         'SIONS (TCO2),CBAM FEE (EUR)'.
043400*****************************************************************
043500* PRINTED REPORT LINE LAYOUTS, 132 COLUMNS.  THE COLUMN-HEADING
043600* AND DETAIL LINES SHARE THE SAME FIELD BOUNDARIES SO THE
043700* REPORT LINES UP UNDER THE HEADINGS.  (WO-2744)
043800*****************************************************************
043900* TITLE LINE IS CENTERED BY EYE OVER A 132-COLUMN FORM, NOT BY
044000* COMPUTE - THE HEADING TEXT IS FIXED, SO THERE IS NO NEED TO
044100* CENTER IT AT RUN TIME.
044200 01  WS-RPT-TITLE-LINE.
044300     03  FILLER                    PIC X(48) VALUE SPACES.
044400     03  FILLER                    PIC X(29) VALUE
044500         'CBAM EMISSIONS AND FEE REPORT'.
044600     03  FILLER                    PIC X(55) VALUE SPACES.
044700
044800* COLUMN HEADINGS LINE UP WITH WS-RPT-DETAIL-LINE BELOW FIELD
044900* FOR FIELD - IF A DETAIL FIELD WIDTH EVER CHANGES, THIS LINE
045000* MUST CHANGE WITH IT OR THE REPORT WILL READ OUT OF ALIGNMENT.
045100 01  WS-RPT-COLUMN-LINE.
045200     03  FILLER                    PIC X(02) VALUE SPACES.
045300     03  FILLER                    PIC X(10) VALUE 'PRODUCT'.
045400     03  FILLER                    PIC X(03) VALUE SPACES.
045500     03  FILLER                    PIC X(15) VALUE 'SCOPE 1'.
045600     03  FILLER                    PIC X(03) VALUE SPACES.
045700     03  FILLER                    PIC X(15) VALUE 'SCOPE 2'.
045800     03  FILLER                    PIC X(03) VALUE SPACES.
045900     03  FILLER                    PIC X(15) VALUE 'SCOPE 3'.
046000     03  FILLER                    PIC X(03) VALUE SPACES.
046100     03  FILLER                    PIC X(15) VALUE 'TOTAL TCO2'.
046200     03  FILLER                    PIC X(03) VALUE SPACES.
046300     03  FILLER                    PIC X(18) VALUE
046400         'CBAM FEE EUR'.
046500     03  FILLER                    PIC X(27) VALUE SPACES.
046600
046700* TRAILING MINUS SIGN (THE "-" AT THE END OF THE ZZ9.99- EDIT
046800* PICTURES) IS FLOATING, NOT FIXED, SO A NEGATIVE FIGURE STILL
046900* LINES UP UNDER THE DECIMAL POINT OF A POSITIVE ONE ABOVE IT -
047000* NONE OF THESE SHOULD EVER ACTUALLY PRINT NEGATIVE IN NORMAL
047100* OPERATION, BUT THE SIGN IS KEPT AS A VISUAL CHECK FOR THE
047200* PRINT ROOM IN CASE A BAD PARAMETER SLIPS PAST 110-....
047300 01  WS-RPT-DETAIL-LINE.
047400     03  FILLER                    PIC X(02) VALUE SPACES.
047500     03  WS-RPT-D-PRODUCT          PIC X(10).
047600     03  FILLER                    PIC X(03) VALUE SPACES.
047700     03  WS-RPT-D-SCOPE1           PIC ZZZ,ZZZ,ZZ9.99-.
047800     03  FILLER                    PIC X(03) VALUE SPACES.
047900     03  WS-RPT-D-SCOPE2           PIC ZZZ,ZZZ,ZZ9.99-.
048000     03  FILLER                    PIC X(03) VALUE SPACES.
048100     03  WS-RPT-D-SCOPE3           PIC ZZZ,ZZZ,ZZ9.99-.
048200     03  FILLER                    PIC X(03) VALUE SPACES.
048300     03  WS-RPT-D-TOTAL            PIC ZZZ,ZZZ,ZZ9.99-.
048400     03  FILLER                    PIC X(03) VALUE SPACES.
048500     03  WS-RPT-D-FEE              PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
048600     03  FILLER                    PIC X(27) VALUE SPACES.
048700
048800* ONE OF FOUR TOTAL LINES WRITTEN BY 910-BEGIN-WRITE-SUMMARY.
048900* KEPT AS FOUR SEPARATE 01-GROUPS RATHER THAN ONE GROUP WITH
049000* FOUR OCCURRENCES BECAUSE EACH LINE'S LABEL IS A DIFFERENT
049100* WIDTH AND THIS SHOP DOES NOT OCCURS A PRINT LINE JUST TO
049200* SAVE A FEW 01-LEVELS.
049300 01  WS-RPT-TOTAL-LINE-1.
049400     03  FILLER                    PIC X(02) VALUE SPACES.
049500     03  FILLER                    PIC X(23) VALUE
049600         'TOTAL EMISSIONS (TCO2):'.
049700     03  FILLER                    PIC X(02) VALUE SPACES.
049800     03  WS-RPT-T-EMISSIONS        PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
049900     03  FILLER                    PIC X(87) VALUE SPACES.
050000
050100 01  WS-RPT-TOTAL-LINE-2.
050200     03  FILLER                    PIC X(02) VALUE SPACES.
050300     03  FILLER                    PIC X(21) VALUE
050400         'TOTAL CBAM FEE (EUR):'.
050500     03  FILLER                    PIC X(02) VALUE SPACES.
050600     03  WS-RPT-T-FEE              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
050700     03  FILLER                    PIC X(86) VALUE SPACES.
050800
050900* INVESTMENT IS PRINTED UNSIGNED (NO TRAILING "-") SINCE IT IS
051000* A STRATEGY INPUT, NOT A CALCULATED RESULT - A NEGATIVE
051100* INVESTMENT WOULD BE A DATA ENTRY ERROR ON PARAMS, NOT
051200* SOMETHING THIS PROGRAM SHOULD PRINT A SIGN FOR.
051300 01  WS-RPT-TOTAL-LINE-3.
051400     03  FILLER                    PIC X(02) VALUE SPACES.
051500     03  FILLER                    PIC X(17) VALUE
051600         'INVESTMENT (EUR):'.
051700     03  FILLER                    PIC X(02) VALUE SPACES.
051800     03  WS-RPT-T-INVESTMENT       PIC ZZZ,ZZZ,ZZ9.99.
051900     03  FILLER                    PIC X(97) VALUE SPACES.
052000
052100* NET SAVINGS CAN LEGITIMATELY PRINT NEGATIVE (INVESTMENT
052200* EXCEEDS THE FEE AVOIDED) - THAT IS THE WHOLE POINT OF
052300* SHOWING IT TO FINANCE, SO THE TRAILING "-" STAYS.
052400 01  WS-RPT-TOTAL-LINE-4.
052500     03  FILLER                    PIC X(02) VALUE SPACES.
052600     03  FILLER                    PIC X(18) VALUE
052700         'NET SAVINGS (EUR):'.
052800     03  FILLER                    PIC X(02) VALUE SPACES.
052900     03  WS-RPT-T-NET              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
053000     03  FILLER                    PIC X(89) VALUE SPACES.
053100
053200* RECOMMENDATION LINE, ADDED FOR FINANCE UNDER WO-2760 - BUILT
053300* BY MOVE INTO A FIXED-WIDTH GROUP, NOT STRING, TO MATCH SHOP
053400* PRACTICE ELSEWHERE IN THIS PROGRAM (SEE WS-CSV-DETAIL-LINE).
053500 01  WS-RPT-RECOMMEND-LINE.
053600     03  FILLER                    PIC X(02) VALUE SPACES.
053700     03  FILLER                    PIC X(42) VALUE
053800         'IMPLEMENTING THIS STRATEGY COULD SAVE EUR '.
053900     03  WS-RPT-RECOMMEND-AMOUNT   PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
054000     03  FILLER                    PIC X(67) VALUE SPACES.
054100
054200* ONE WARNING LINE IS WRITTEN PER REJECTED RECORD, IMMEDIATELY
054300* AFTER THE RECORD THAT FAILED (WO-2475) - SEE
054400* 250-BEGIN-WRITE-WARNING-LINE.  THE RECORD NUMBER PRINTED
054500* HERE IS THE SAME WS-RECORD-NUMBER NOW ALSO SUMMARIZED BY
054600* WS-RPT-COUNT-LINE BELOW (WO-2805).
054700 01  WS-RPT-WARNING-LINE.
054800     03  FILLER                    PIC X(02) VALUE SPACES.
054900     03  FILLER                    PIC X(23) VALUE
055000         'ERROR PROCESSING RECORD'.
055100     03  FILLER                    PIC X(01) VALUE SPACES.
055200     03  WS-RPT-WARN-RECNO         PIC ZZZ,ZZ9.
055300     03  FILLER                    PIC X(99) VALUE SPACES.
055400
055500* RECORD-COUNT LINE ADDED UNDER WO-2805.  PRINTS RECORDS READ,
055600* PROCESSED (VALID) AND REJECTED SO LOGISTICS CAN RECONCILE
055700* THE RUN WITHOUT COUNTING WARNING LINES BY HAND.  EDIT
055800* PICTURE ZZZ,ZZ9 MATCHES WS-RPT-WARN-RECNO ABOVE SINCE BOTH
055900* ARE FED FROM THE SAME 7-DIGIT COMP COUNTERS IN WS-COUNTERS.
056000 01  WS-RPT-COUNT-LINE.
056100     03  FILLER                    PIC X(02) VALUE SPACES.
056200     03  FILLER                    PIC X(13) VALUE
056300         'RECORDS READ:'.
056400     03  WS-RPT-C-READ             PIC ZZZ,ZZ9.
056500     03  FILLER                    PIC X(03) VALUE SPACES.
056600     03  FILLER                    PIC X(10) VALUE
056700         'PROCESSED:'.
056800     03  WS-RPT-C-PROCESSED        PIC ZZZ,ZZ9.
056900     03  FILLER                    PIC X(03) VALUE SPACES.
057000     03  FILLER                    PIC X(09) VALUE
057100         'REJECTED:'.
057200     03  WS-RPT-C-REJECTED         PIC ZZZ,ZZ9.
057300     03  FILLER                    PIC X(68) VALUE SPACES.
057400
057500* ONE BLANK LINE GROUP, REUSED EVERYWHERE A SPACER LINE IS
057600* NEEDED, RATHER THAN A FRESH 01-LEVEL AT EVERY WRITE SITE.
057700 01  WS-BLANK-LINE                 PIC X(132) VALUE SPACES.
057800*****************************************************************
057900 PROCEDURE DIVISION.
058000*****************************************************************
058100* THE FOUR SECTIONS BELOW ARE THE SHOP-STANDARD I/O ERROR
058200* HANDLERS - ONE PER FILE, EACH FIRED ONLY WHEN A STATUS COMES
058300* BACK OTHER THAN A NORMAL READ/WRITE/AT-END CONDITION (A
058400* PERMANENT I/O ERROR, A DISK FULL, A BAD OPEN, AND SO ON).
058500* NONE OF THESE FIRE IN THE COURSE OF A NORMAL RUN.
058600 DECLARATIVES.
058700
058800 PARAMS-FILE-ERROR SECTION.
058900     USE AFTER ERROR PROCEDURE ON PARAMS-FILE.
059000* PARAMS IS READ EXACTLY ONCE, SO ANY DECLARATIVES FIRING HERE
059100* MEANS THE FILE ITSELF COULD NOT BE OPENED OR READ - NOT THAT
059200* IT WAS SIMPLY EMPTY (THAT CASE IS HANDLED BY THE ORDINARY
059300* AT END CLAUSE IN 100-BEGIN-START-PROGRAM, NOT HERE).
059400 PFE-BEGIN.
059500     DISPLAY 'CBAMRPT - I/O ERROR ON PARAMS FILE, STATUS = '
059600         FS-PARAMS-FILE.
059700     MOVE 16 TO RETURN-CODE.
059800     STOP RUN.
059900 PFE-EXIT.
060000     EXIT.
060100
060200 PRODUCTS-FILE-ERROR SECTION.
060300     USE AFTER ERROR PROCEDURE ON PRODUCTS-FILE.
060400* COVERS BOTH THE INITIAL READ IN 100-BEGIN-START-PROGRAM AND
060500* THE REPEAT READ AT THE BOTTOM OF 200-BEGIN-PROCESS-PRODUCTS.
060600 PDE-BEGIN.
060700     DISPLAY 'CBAMRPT - I/O ERROR ON PRODUCTS FILE, STATUS = '
060800         FS-PRODUCTS-FILE.
060900     MOVE 16 TO RETURN-CODE.
061000     STOP RUN.
061100 PDE-EXIT.
061200     EXIT.
061300
061400 DETAIL-FILE-ERROR SECTION.
061500     USE AFTER ERROR PROCEDURE ON DETAIL-FILE.
061600* MOST LIKELY CAUSE IN PRACTICE IS THE OUTPUT DISK FILLING UP -
061700* HAS HAPPENED ONCE, ON THE PLANT 7 VOLUME RUN THAT PROMPTED
061800* THE WO-2290 ACCUMULATOR WIDENING.
061900 DFE-BEGIN.
062000     DISPLAY 'CBAMRPT - I/O ERROR ON DETAIL FILE, STATUS = '
062100         FS-DETAIL-FILE.
062200     MOVE 16 TO RETURN-CODE.
062300     STOP RUN.
062400 DFE-EXIT.
062500     EXIT.
062600
062700 REPORT-FILE-ERROR SECTION.
062800     USE AFTER ERROR PROCEDURE ON REPORT-FILE.
062900 RFE-BEGIN.
063000     DISPLAY 'CBAMRPT - I/O ERROR ON REPORT FILE, STATUS = '
063100         FS-REPORT-FILE.
063200     MOVE 16 TO RETURN-CODE.
063300     STOP RUN.
063400 RFE-EXIT.
063500     EXIT.
063600
063700 END DECLARATIVES.
063800*****************************************************************
063900 000-MAINLINE SECTION.
064000*****************************************************************
064100* THREE STEPS: START THE RUN, DRIVE THE PRODUCTS FILE TO EOF
064200* ONE RECORD AT A TIME, THEN FINISH.  KEPT DELIBERATELY SHORT -
064300* ANY NEW WORK BELONGS IN ONE OF THE PARAGRAPHS BELOW, NOT
064400* BOLTED ON TO THE MAINLINE ITSELF.
064500 000-BEGIN-MAINLINE.
064600     PERFORM 100-BEGIN-START-PROGRAM
064700         THRU 100-END-START-PROGRAM.
064800
064900*    THE UNTIL IS TESTED BEFORE EACH PASS (THIS IS A PERFORM
065000*    ... UNTIL, NOT A PERFORM ... WITH TEST AFTER), SO A
065100*    PRODUCTS FILE THAT IS ALREADY AT EOF AFTER THE PRIMING
065200*    READ IN 100-... NEVER ENTERS 200-... AT ALL.
065300     PERFORM 200-BEGIN-PROCESS-PRODUCTS
065400         THRU 200-END-PROCESS-PRODUCTS
065500         UNTIL PRODUCTS-EOF.
065600
065700     PERFORM 900-BEGIN-FINISH-RUN
065800         THRU 900-END-FINISH-RUN.
065900
066000     STOP RUN.
066100 000-END-MAINLINE.
066200     EXIT.
066300*****************************************************************
066400 100-BEGIN-START-PROGRAM.
066500*****************************************************************
066600*    OPENS ALL FOUR FILES, READS THE ONE STRATEGY PARAMETER
066700*    RECORD, EDITS/CLAMPS IT, AND WRITES THE REPORT HEADINGS
066800*    AND THE CSV COLUMN-HEADER LINE.  (WO-2744/WO-2781)
066900*    ALL FOUR OPENS ARE ISSUED TOGETHER SO A BAD ASSIGN ON ANY
067000*    ONE FILE IS CAUGHT BEFORE A SINGLE LINE IS WRITTEN.
067100     OPEN INPUT  PARAMS-FILE
067200          INPUT  PRODUCTS-FILE
067300          OUTPUT DETAIL-FILE
067400          OUTPUT REPORT-FILE.
067500
067600*    PARAMS IS EXPECTED TO CARRY EXACTLY ONE RECORD.  AN EMPTY
067700*    PARAMS FILE MEANS ENVIRONMENTAL AFFAIRS NEVER RAN THEIR
067800*    EXTRACT FOR THIS PERIOD - THERE IS NO SENSIBLE DEFAULT
067900*    STRATEGY, SO THE RUN IS ABORTED RATHER THAN GUESSED AT.
068000     READ PARAMS-FILE
068100         AT END
068200             DISPLAY 'CBAMRPT - PARAMS FILE IS EMPTY, RUN ABORTED'
068300             MOVE 16 TO RETURN-CODE
068400             STOP RUN
068500     END-READ.
068600
068700     PERFORM 110-BEGIN-EDIT-PARAMETERS
068800         THRU 110-END-EDIT-PARAMETERS.
068900
069000*    TITLE, A BLANK SPACER, THE COLUMN HEADINGS AND ANOTHER
069100*    SPACER ARE WRITTEN ONCE, BEFORE THE FIRST DETAIL LINE -
069200*    THIS REPORT HAS NO PAGE-BREAK/RE-HEADING LOGIC BECAUSE
069300*    THE RUN NEVER EXCEEDS A SINGLE PRINT PAGE IN PRACTICE.
069400     WRITE REPORT-LINE FROM WS-RPT-TITLE-LINE
069500         AFTER ADVANCING PAGE.
069600     WRITE REPORT-LINE FROM WS-BLANK-LINE
069700         AFTER ADVANCING 1 LINE.
069800     WRITE REPORT-LINE FROM WS-RPT-COLUMN-LINE
069900         AFTER ADVANCING 1 LINE.
070000     WRITE REPORT-LINE FROM WS-BLANK-LINE
070100         AFTER ADVANCING 1 LINE.
070200
070300*    THE CSV HEADER LINE IS WRITTEN ONCE, TO DETAIL-FILE ONLY -
070400*    IT IS NOT ALSO SENT TO REPORT-FILE SINCE THE PRINTED
070500*    REPORT ALREADY HAS ITS OWN COLUMN HEADINGS ABOVE.
070600     WRITE DETAIL-LINE FROM WS-CSV-HEADER-LINE.
070700
070800*    PRIMING READ FOR THE MAIN PROCESSING LOOP IN
070900*    000-BEGIN-MAINLINE - A PRODUCTS FILE WITH NO RECORDS AT
071000*    ALL SIMPLY PRODUCES A REPORT WITH NO DETAIL LINES AND
071100*    ZERO GRAND TOTALS, NOT AN ERROR.
071200     READ PRODUCTS-FILE
071300         AT END
071400             MOVE 'Y' TO WS-PRODUCTS-EOF-SW
071500     END-READ.
071600 100-END-START-PROGRAM.
071700     EXIT.
071800
071900*****************************************************************
072000 110-BEGIN-EDIT-PARAMETERS.
072100*****************************************************************
072200*    CLAMPS SOLAR-PCT TO 0-100 AND EFFICIENCY-PCT TO 0-50 PER
072300*    WO-2781, AND DERIVES THE WORKING FACTORS AND EFFECTIVE
072400*    CARBON PRICE USED BY EVERY DETAIL RECORD IN THE RUN.
072500*    THE CLAMPS EXIST BECAUSE A PRIOR RUN'S PARAMETER RECORD
072600*    CARRIED A SOLAR-PCT OVER 100 AND PRODUCED A NEGATIVE
072700*    ONE-MINUS-SOLAR FACTOR, WHICH IN TURN PRODUCED NEGATIVE
072800*    SCOPE 2 EMISSIONS ON THE FILED REPORT (WO-2781).
072900     IF SOLAR-PCT > 100
073000         MOVE 100 TO SOLAR-PCT
073100     END-IF.
073200*    50% IS THE CEILING ENVIRONMENTAL AFFAIRS PUT ON
073300*    EFFICIENCY-PCT - NO PROCESS IMPROVEMENT ON FILE CLAIMS
073400*    MORE THAN HALF OF EMISSIONS AVOIDED, SO ANYTHING ABOVE
073500*    THAT IS TREATED AS A DATA ENTRY ERROR AND CLAMPED.
073600     IF EFFICIENCY-PCT > 50
073700         MOVE 50 TO EFFICIENCY-PCT
073800     END-IF.
073900
074000*    CARRIED FORWARD UNCHANGED - SEE THE NOTE AGAINST
074100*    WS-INVESTMENT IN WORKING-STORAGE FOR WHY THIS IS COPIED
074200*    OUT RATHER THAN READ AGAIN AT END OF RUN.
074300     MOVE INVESTMENT TO WS-INVESTMENT.
074400
074500*    PERCENT-TO-FACTOR CONVERSIONS.  ON SIZE ERROR CANNOT
074600*    ACTUALLY FIRE HERE GIVEN THE CLAMPS ABOVE, BUT THE GUARD
074700*    IS KEPT ANYWAY - SHOP PRACTICE IS THAT EVERY COMPUTE
074800*    TOUCHING AN EXTERNALLY SUPPLIED FIELD CARRIES ONE, SO A
074900*    FUTURE CHANGE THAT WIDENS OR REMOVES A CLAMP DOES NOT
075000*    REOPEN WO-2781 BY ACCIDENT.
075100     COMPUTE WS-SOLAR-FACTOR ROUNDED = SOLAR-PCT / 100
075200         ON SIZE ERROR
075300             MOVE ZEROES TO WS-SOLAR-FACTOR
075400     END-COMPUTE.
075500     COMPUTE WS-EFFICIENCY-FACTOR ROUNDED = EFFICIENCY-PCT / 100
075600         ON SIZE ERROR
075700             MOVE ZEROES TO WS-EFFICIENCY-FACTOR
075800     END-COMPUTE.
075900*    RETAINED-SHARE FORMS, USED DIRECTLY AS MULTIPLIERS IN THE
076000*    SCOPE PARAGRAPHS (WO-1688) - SEE WS-PARAM-WORK.
076100     COMPUTE WS-ONE-MINUS-SOLAR ROUNDED =
076200         1 - WS-SOLAR-FACTOR
076300         ON SIZE ERROR
076400             MOVE ZEROES TO WS-ONE-MINUS-SOLAR
076500     END-COMPUTE.
076600     COMPUTE WS-ONE-MINUS-EFFICIENCY ROUNDED =
076700         1 - WS-EFFICIENCY-FACTOR
076800         ON SIZE ERROR
076900             MOVE ZEROES TO WS-ONE-MINUS-EFFICIENCY
077000     END-COMPUTE.
077100
077200*    EFFECTIVE PRICE IS FLOORED AT ZERO (WO-2744) - A PLANT
077300*    THAT HAS ALREADY PAID MORE LOCAL CARBON TAX THAN THE EU
077400*    ETS PRICE OWES NO ADDITIONAL CBAM FEE, IT IS NOT ISSUED A
077500*    REBATE, SO THE ELSE BRANCH MOVES ZERO RATHER THAN A
077600*    NEGATIVE DIFFERENCE.
077700     IF EU-ETS-PRICE > LOCAL-PRICE
077800         COMPUTE WS-EFFECTIVE-PRICE ROUNDED =
077900             EU-ETS-PRICE - LOCAL-PRICE
078000     ELSE
078100         MOVE ZEROES TO WS-EFFECTIVE-PRICE
078200     END-IF.
078300 110-END-EDIT-PARAMETERS.
078400     EXIT.
078500*****************************************************************
078600 200-BEGIN-PROCESS-PRODUCTS.
078700*****************************************************************
078800*    DRIVES ONE PRODUCT RECORD THROUGH VALIDATION, THE
078900*    EMISSIONS/FEE ENGINE, AND THE DETAIL WRITERS, THEN READS
079000*    THE NEXT PRODUCT RECORD.  (WO-2475)
079100*    THE RECORD NUMBER IS INCREMENTED FOR EVERY RECORD READ,
079200*    VALID OR NOT - IT IS THE "RECORDS READ" FIGURE PRINTED BY
079300*    930-BEGIN-WRITE-RECORD-COUNTS AT END OF RUN (WO-2805).
079400     ADD 1 TO WS-RECORD-NUMBER.
079500*    RESET 'Y' (VALID) BEFORE EVERY RECORD - 210-... CAN ONLY
079600*    FLIP THIS TO 'N', NEVER BACK TO 'Y', SO IT MUST START
079700*    EACH PASS CLEAN OR A BAD RECORD WOULD POISON EVERY RECORD
079800*    AFTER IT FOR THE REST OF THE RUN.
079900     MOVE 'Y' TO WS-RECORD-VALID-SW.
080000
080100     PERFORM 210-BEGIN-VALIDATE-PRODUCT-RECORD
080200         THRU 210-END-VALIDATE-PRODUCT-RECORD.
080300
080400*    A VALID RECORD RUNS THE FULL ENGINE AND IS COUNTED AS
080500*    PROCESSED; AN INVALID ONE IS COUNTED AS REJECTED AND
080600*    ONLY GETS A WARNING LINE - NEITHER COUNTER FEEDS THE
080700*    CALCULATION ITSELF, THEY ARE RECONCILIATION FIGURES ONLY
080800*    (WO-2805), PRINTED AT END OF RUN, NOT PER RECORD.
080900     IF RECORD-IS-VALID
081000         ADD 1 TO WS-RECORDS-VALID
081100         PERFORM 220-BEGIN-LOOKUP-FACTORS
081200             THRU 220-END-LOOKUP-FACTORS
081300         PERFORM 230-BEGIN-CALCULATE-EMISSIONS-AND-FEE
081400             THRU 230-END-CALCULATE-EMISSIONS-AND-FEE
081500         PERFORM 240-BEGIN-WRITE-DETAIL-RECORD
081600             THRU 240-END-WRITE-DETAIL-RECORD
081700     ELSE
081800         ADD 1 TO WS-RECORDS-REJECTED
081900         PERFORM 250-BEGIN-WRITE-WARNING-LINE
082000             THRU 250-END-WRITE-WARNING-LINE
082100     END-IF.
082200
082300*    READ THE NEXT RECORD FOR THE NEXT PASS OF THE LOOP IN
082400*    000-BEGIN-MAINLINE - THIS IS THE STANDARD READ-AHEAD
082500*    PATTERN, SAME AS THE PRIMING READ IN 100-....
082600     READ PRODUCTS-FILE
082700         AT END
082800             MOVE 'Y' TO WS-PRODUCTS-EOF-SW
082900     END-READ.
083000 200-END-PROCESS-PRODUCTS.
083100     EXIT.
083200
083300*****************************************************************
083400 210-BEGIN-VALIDATE-PRODUCT-RECORD.
083500*****************************************************************
083600*    QUANTITY, ELECTRICITY, FUEL-QTY, PURCH-MATERIALS AND
083700*    TRANS-DISTANCE MUST ALL BE NUMERIC.  PRODUCT-NAME, FUEL-
083800*    TYPE AND TRANS-MODE NEED NOT MATCH A TABLE ENTRY - AN
083900*    UNKNOWN VALUE SIMPLY DEFAULTS OR CONTRIBUTES ZERO.
084000*    (WO-2475)
084100*    ONLY A NOT-NUMERIC CONDITION IS TESTED HERE - A NEGATIVE
084200*    OR ZERO NUMERIC QUANTITY IS NOT REJECTED, SINCE A PRODUCT
084300*    LINE CAN LEGITIMATELY REPORT ZERO FUEL OR ZERO PURCHASED
084400*    MATERIAL FOR A GIVEN PERIOD AND THAT IS NOT AN ERROR.
084500     IF QUANTITY NOT NUMERIC
084600        OR ELECTRICITY NOT NUMERIC
084700        OR FUEL-QTY NOT NUMERIC
084800        OR PURCH-MATERIALS NOT NUMERIC
084900        OR TRANS-DISTANCE NOT NUMERIC
085000         MOVE 'N' TO WS-RECORD-VALID-SW
085100     END-IF.
085200 210-END-VALIDATE-PRODUCT-RECORD.
085300     EXIT.
085400*****************************************************************
085500 220-BEGIN-LOOKUP-FACTORS.
085600*****************************************************************
085700*    LOOKS UP THE PRODUCT, FUEL AND TRANSPORT EMISSION FACTORS
085800*    FOR THE CURRENT RECORD.  (WO-1180/WO-2011)
085900*    SPLIT INTO THREE SUB-PARAGRAPHS, EACH PERFORMED IN TURN,
086000*    RATHER THAN ONE PARAGRAPH WITH THREE SEARCHES - THAT WAY
086100*    A FOURTH FACTOR TABLE CAN BE ADDED LATER WITHOUT TOUCHING
086200*    THE OTHER THREE LOOKUPS.
086300     PERFORM 221-BEGIN-LOOKUP-PRODUCT-FACTOR
086400         THRU 221-END-LOOKUP-PRODUCT-FACTOR.
086500     PERFORM 222-BEGIN-LOOKUP-FUEL-FACTOR
086600         THRU 222-END-LOOKUP-FUEL-FACTOR.
086700     PERFORM 223-BEGIN-LOOKUP-TRANSPORT-FACTOR
086800         THRU 223-END-LOOKUP-TRANSPORT-FACTOR.
086900 220-END-LOOKUP-FACTORS.
087000     EXIT.
087100
087200*****************************************************************
087300 221-BEGIN-LOOKUP-PRODUCT-FACTOR.
087400*****************************************************************
087500*    UNKNOWN PRODUCT-NAME DEFAULTS TO WS-DEFAULT-PRODUCT-FACTOR.
087600*    THE DEFAULT IS MOVED IN FIRST, BEFORE THE SEARCH, SO THE
087700*    AT END PHRASE CAN SIMPLY CONTINUE RATHER THAN HAVING TO
087800*    MOVE THE DEFAULT ITSELF - ONE LESS PLACE FOR THE DEFAULT
087900*    VALUE TO BE TYPED (AND POSSIBLY MISTYPED).
088000     MOVE WS-DEFAULT-PRODUCT-FACTOR TO WS-PF.
088100     SET IDX-PRODUCT-FACTOR TO 1.
088200*    PLAIN SEARCH, NOT SEARCH ALL - THE TABLE IS FOUR ENTRIES,
088300*    UNSORTED, AND NOT WORTH THE BINARY-SEARCH OVERHEAD OR THE
088400*    DISCIPLINE OF KEEPING IT IN KEY ORDER AS MORE PRODUCT
088500*    LINES ARE ADDED OVER TIME.
088600     SEARCH WS-PF-ENTRY
088700         AT END
088800             CONTINUE
088900         WHEN WS-PF-NAME (IDX-PRODUCT-FACTOR) = PRODUCT-NAME
089000             MOVE WS-PF-FACTOR (IDX-PRODUCT-FACTOR) TO WS-PF
089100     END-SEARCH.
089200 221-END-LOOKUP-PRODUCT-FACTOR.
089300     EXIT.
089400
089500*****************************************************************
089600 222-BEGIN-LOOKUP-FUEL-FACTOR.
089700*****************************************************************
089800*    BLANK OR UNKNOWN FUEL-TYPE CONTRIBUTES NOTHING.
089900*    ZERO IS MOVED IN FIRST (NOT A DEFAULT FACTOR, UNLIKE THE
090000*    PRODUCT LOOKUP ABOVE) SINCE A PRODUCT LINE WITH NO FUEL
090100*    INPUT AT ALL IS A VALID, COMMON CASE - SEE THE NOTE AT
090200*    WS-FUEL-FACTOR-VALUES IN WORKING-STORAGE.
090300     MOVE ZEROES TO WS-FF.
090400     SET IDX-FUEL-FACTOR TO 1.
090500     SEARCH WS-FF-ENTRY
090600         AT END
090700             CONTINUE
090800         WHEN WS-FF-NAME (IDX-FUEL-FACTOR) = FUEL-TYPE
090900             MOVE WS-FF-FACTOR (IDX-FUEL-FACTOR) TO WS-FF
091000     END-SEARCH.
091100 222-END-LOOKUP-FUEL-FACTOR.
091200     EXIT.
091300
091400*****************************************************************
091500 223-BEGIN-LOOKUP-TRANSPORT-FACTOR.
091600*****************************************************************
091700*    BLANK OR UNKNOWN TRANS-MODE CONTRIBUTES NOTHING.
091800*    SAME RATIONALE AS THE FUEL LOOKUP ABOVE - AN EX-WORKS SALE
091900*    WITH NO OUTBOUND TRANSPORT LEG ON OUR BOOKS IS A VALID
092000*    CASE, NOT AN ERROR, SO THE DEFAULT IS ZERO, NOT A LOOKUP
092100*    FAILURE.
092200     MOVE ZEROES TO WS-TF.
092300     SET IDX-TRANSPORT-FACTOR TO 1.
092400     SEARCH WS-TF-ENTRY
092500         AT END
092600             CONTINUE
092700         WHEN WS-TF-NAME (IDX-TRANSPORT-FACTOR) = TRANS-MODE
092800             MOVE WS-TF-FACTOR (IDX-TRANSPORT-FACTOR) TO WS-TF
092900     END-SEARCH.
093000 223-END-LOOKUP-TRANSPORT-FACTOR.
093100     EXIT.
093200*****************************************************************
093300 230-BEGIN-CALCULATE-EMISSIONS-AND-FEE.
093400*****************************************************************
093500*    COMPUTES SCOPE 1/2/3, TOTAL EMISSIONS AND THE CBAM FEE FOR
093600*    THE CURRENT PRODUCT RECORD, THEN ACCUMULATES THE RUN
093700*    TOTALS FROM THE ROUNDED FIGURES.  (WO-2744/WO-2760)
093800*    EACH SCOPE IS BROKEN OUT INTO ITS OWN NUMBERED PARAGRAPH
093900*    BELOW SO THE EU CBAM AUDITOR CAN BE SHOWN EXACTLY WHERE
094000*    EACH FIGURE ON THE FILING COMES FROM, PARAGRAPH BY
094100*    PARAGRAPH, WITHOUT WADING THROUGH ONE LONG COMPUTE.
094200     PERFORM 231-BEGIN-CALC-SCOPE-1
094300         THRU 231-END-CALC-SCOPE-1.
094400     PERFORM 232-BEGIN-CALC-SCOPE-2
094500         THRU 232-END-CALC-SCOPE-2.
094600     PERFORM 233-BEGIN-CALC-SCOPE-3
094700         THRU 233-END-CALC-SCOPE-3.
094800     PERFORM 234-BEGIN-CALC-TOTAL-AND-FEE
094900         THRU 234-END-CALC-TOTAL-AND-FEE.
095000
095100*    RUN TOTALS ARE ACCUMULATED FROM THE ROUNDED PER-PRODUCT
095200*    FIGURES, NOT FROM THE RAW INTERMEDIATE SUMS IN
095300*    WS-CALC-WORK, SO THE GRAND TOTAL ON THE SUMMARY ALWAYS
095400*    TIES EXACTLY TO THE SUM OF THE PRINTED DETAIL LINES.
095500     ADD WS-TOTAL-EMISSIONS TO WS-TOT-EMISSIONS.
095600     ADD WS-CBAM-FEE        TO WS-TOT-FEE.
095700 230-END-CALCULATE-EMISSIONS-AND-FEE.
095800     EXIT.
095900
096000*****************************************************************
096100 231-BEGIN-CALC-SCOPE-1.
096200*****************************************************************
096300*    SCOPE1 = (QUANTITY*PF + FUEL-QTY*FF) * (1-E).  THE
096400*    EFFICIENCY REDUCTION APPLIES AFTER PRODUCTION AND FUEL
096500*    EMISSIONS ARE SUMMED.
096600*    THE RAW SUM IS HELD TO FOUR DECIMAL PLACES IN
096700*    WS-SCOPE1-RAW BEFORE THE EFFICIENCY FACTOR IS APPLIED -
096800*    ROUNDING HAPPENS ONLY ON THE SECOND COMPUTE, WHEN THE
096900*    RESULT IS MOVED INTO THE TWO-DECIMAL WS-SCOPE1 FIELD, SO
097000*    THE EFFICIENCY MULTIPLY ITSELF NEVER COMPOUNDS A ROUNDING
097100*    ERROR FROM THE FIRST STEP.
097200     COMPUTE WS-SCOPE1-RAW =
097300         (QUANTITY * WS-PF) + (FUEL-QTY * WS-FF)
097400         ON SIZE ERROR
097500             MOVE ZEROES TO WS-SCOPE1-RAW
097600     END-COMPUTE.
097700     COMPUTE WS-SCOPE1 ROUNDED =
097800         WS-SCOPE1-RAW * WS-ONE-MINUS-EFFICIENCY
097900         ON SIZE ERROR
098000             MOVE ZEROES TO WS-SCOPE1
098100     END-COMPUTE.
098200 231-END-CALC-SCOPE-1.
098300     EXIT.
098400
098500*****************************************************************
098600 232-BEGIN-CALC-SCOPE-2.
098700*****************************************************************
098800*    SCOPE2 = ELECTRICITY*EF*(1-S).  THE PROCESS-EFFICIENCY
098900*    IMPROVEMENT DOES NOT REDUCE SCOPE 2 - ONLY THE RENEWABLE
099000*    SHARE DOES.  (WO-1688)
099100*    THIS IS DELIBERATE, NOT AN OVERSIGHT: THE PROCESS-
099200*    EFFICIENCY PROGRAM REDUCES HOW MUCH FUEL AND MATERIAL THE
099300*    PLANT CONSUMES PER TON (SCOPE 1/3), BUT DOES NOTHING TO
099400*    CHANGE HOW CLEAN THE PURCHASED ELECTRICITY ITSELF IS -
099500*    ONLY MORE SOLAR GENERATION CAN DO THAT, HENCE ONE-MINUS-
099600*    SOLAR IS THE ONLY REDUCTION FACTOR APPLIED HERE.
099700     COMPUTE WS-SCOPE2 ROUNDED =
099800         ELECTRICITY * WS-ELECTRICITY-FACTOR
099900                     * WS-ONE-MINUS-SOLAR
100000         ON SIZE ERROR
100100             MOVE ZEROES TO WS-SCOPE2
100200     END-COMPUTE.
100300 232-END-CALC-SCOPE-2.
100400     EXIT.
100500
100600*****************************************************************
100700 233-BEGIN-CALC-SCOPE-3.
100800*****************************************************************
100900*    SCOPE3 = (PURCH-MATERIALS*PF + QUANTITY*TRANS-DISTANCE*TF)
101000*    * (1-E).  PURCHASED MATERIAL USES THE SAME PRODUCT FACTOR
101100*    AS THE PRODUCT ITSELF; TRANSPORT EMISSIONS ARE ON A
101200*    TON-KM BASIS.  (WO-1340/WO-2011)
101300*    TRANSPORT EMISSIONS ARE COMPUTED FIRST, ON THEIR OWN, SO
101400*    THE FIGURE CAN BE SPOT-CHECKED AGAINST LOGISTICS' OWN
101500*    TON-KM RECORDS INDEPENDENTLY OF THE PURCHASED-MATERIALS
101600*    PORTION OF SCOPE 3 - THE TWO COME FROM DIFFERENT SOURCE
101700*    DEPARTMENTS AND HAVE BEEN RECONCILED SEPARATELY IN THE
101800*    PAST (WO-1340).
101900     COMPUTE WS-TRANS-EMISSIONS =
102000         QUANTITY * TRANS-DISTANCE * WS-TF
102100         ON SIZE ERROR
102200             MOVE ZEROES TO WS-TRANS-EMISSIONS
102300     END-COMPUTE.
102400     COMPUTE WS-SCOPE3-RAW =
102500         (PURCH-MATERIALS * WS-PF) + WS-TRANS-EMISSIONS
102600         ON SIZE ERROR
102700             MOVE ZEROES TO WS-SCOPE3-RAW
102800     END-COMPUTE.
102900*    EFFICIENCY REDUCTION APPLIED LAST, AS IN SCOPE 1, AND FOR
103000*    THE SAME REASON - IT ACTS ON THE COMBINED RAW FIGURE, NOT
103100*    ON EACH COMPONENT SEPARATELY.
103200     COMPUTE WS-SCOPE3 ROUNDED =
103300         WS-SCOPE3-RAW * WS-ONE-MINUS-EFFICIENCY
103400         ON SIZE ERROR
103500             MOVE ZEROES TO WS-SCOPE3
103600     END-COMPUTE.
103700 233-END-CALC-SCOPE-3.
103800     EXIT.
103900
104000*****************************************************************
104100 234-BEGIN-CALC-TOTAL-AND-FEE.
104200*****************************************************************
104300*    TOTAL = SCOPE1+SCOPE2+SCOPE3.  FEE = TOTAL * EFFECTIVE
104400*    PRICE, WHERE THE EFFECTIVE PRICE IS THE ETS PRICE LESS
104500*    ANY LOCAL CARBON PRICE ALREADY PAID, NEVER BELOW ZERO.
104600*    WS-EFFECTIVE-PRICE IS A RUN-LEVEL CONSTANT, NOT RECOMPUTED
104700*    HERE - IT WAS DERIVED ONCE IN 110-BEGIN-EDIT-PARAMETERS
104800*    FROM THE SINGLE PARAMETER RECORD AND APPLIES THE SAME TO
104900*    EVERY PRODUCT IN THE BATCH.
105000     COMPUTE WS-TOTAL-EMISSIONS ROUNDED =
105100         WS-SCOPE1 + WS-SCOPE2 + WS-SCOPE3
105200         ON SIZE ERROR
105300             MOVE ZEROES TO WS-TOTAL-EMISSIONS
105400     END-COMPUTE.
105500     COMPUTE WS-CBAM-FEE ROUNDED =
105600         WS-TOTAL-EMISSIONS * WS-EFFECTIVE-PRICE
105700         ON SIZE ERROR
105800             MOVE ZEROES TO WS-CBAM-FEE
105900     END-COMPUTE.
106000 234-END-CALC-TOTAL-AND-FEE.
106100     EXIT.
106200*****************************************************************
106300 240-BEGIN-WRITE-DETAIL-RECORD.
106400*****************************************************************
106500*    WRITES THE CSV DETAIL EXTRACT AND THE REPORT DETAIL LINE
106600*    FOR THE CURRENT PRODUCT.  (WO-1455)
106700*    BOTH LINES ARE BUILT FROM THE SAME FIVE WS-DETAIL-FIGURES
106800*    FIELDS - THE CSV AND PRINTED FORMS MUST NEVER BE ALLOWED
106900*    TO DRIFT APART, SO THERE IS NO SEPARATE CALCULATION PATH
107000*    FOR EITHER ONE.
107100     MOVE PRODUCT-NAME        TO WS-CSV-PRODUCT.
107200     MOVE WS-SCOPE1           TO WS-CSV-SCOPE1.
107300     MOVE WS-SCOPE2           TO WS-CSV-SCOPE2.
107400     MOVE WS-SCOPE3           TO WS-CSV-SCOPE3.
107500     MOVE WS-TOTAL-EMISSIONS  TO WS-CSV-TOTAL.
107600     MOVE WS-CBAM-FEE         TO WS-CSV-FEE.
107700     WRITE DETAIL-LINE FROM WS-CSV-DETAIL-LINE.
107800
107900*    SAME FIVE FIGURES, MOVED A SECOND TIME INTO THE EDITED
108000*    REPORT FIELDS - KEPT AS TWO SEPARATE SETS OF MOVES, NOT
108100*    ONE SHARED GROUP, BECAUSE THE CSV FIELDS ARE SIGN-LEADING
108200*    NUMERIC-EDITED AND THE REPORT FIELDS ARE ZERO-SUPPRESSED
108300*    WITH A TRAILING SIGN - DIFFERENT PICTURE CLAUSES, SO THEY
108400*    CANNOT SHARE STORAGE VIA REDEFINES.
108500     MOVE PRODUCT-NAME        TO WS-RPT-D-PRODUCT.
108600     MOVE WS-SCOPE1           TO WS-RPT-D-SCOPE1.
108700     MOVE WS-SCOPE2           TO WS-RPT-D-SCOPE2.
108800     MOVE WS-SCOPE3           TO WS-RPT-D-SCOPE3.
108900     MOVE WS-TOTAL-EMISSIONS  TO WS-RPT-D-TOTAL.
109000     MOVE WS-CBAM-FEE         TO WS-RPT-D-FEE.
109100     WRITE REPORT-LINE FROM WS-RPT-DETAIL-LINE
109200         AFTER ADVANCING 1 LINE.
109300 240-END-WRITE-DETAIL-RECORD.
109400     EXIT.
109500
109600*****************************************************************
109700 250-BEGIN-WRITE-WARNING-LINE.
109800*****************************************************************
109900*    A RECORD THAT FAILS VALIDATION IS SKIPPED, NOT ABENDED -
110000*    A WARNING LINE NAMES THE RECORD NUMBER.  (WO-2475)
110100*    LOGISTICS ASKED FOR THE RECORD NUMBER SPECIFICALLY (NOT
110200*    THE PRODUCT-NAME) SINCE A RECORD THAT FAILS THE NUMERIC
110300*    TEST MAY HAVE GARBAGE IN PRODUCT-NAME TOO - THE RECORD
110400*    NUMBER IS THE ONE FIELD GUARANTEED RELIABLE FOR LOOKING
110500*    THE BAD LINE UP ON THEIR OWN FEED FILE.
110600     MOVE WS-RECORD-NUMBER TO WS-RPT-WARN-RECNO.
110700     WRITE REPORT-LINE FROM WS-RPT-WARNING-LINE
110800         AFTER ADVANCING 1 LINE.
110900 250-END-WRITE-WARNING-LINE.
111000     EXIT.
111100
111200*****************************************************************
111300 900-BEGIN-FINISH-RUN.
111400*****************************************************************
111500*    COMPUTES NET SAVINGS, WRITES THE GRAND-TOTAL BLOCK, THE
111600*    RECORD-COUNT LINE AND THE RECOMMENDATION LINE, AND CLOSES
111700*    ALL FILES.  (WO-2760/WO-2805)
111800*    NET SAVINGS IS COMPUTED HERE, ONCE, RATHER THAN PER
111900*    RECORD, BECAUSE IT DEPENDS ON THE RUN-TOTAL FEE, WHICH IS
112000*    ONLY COMPLETE AFTER THE LAST PRODUCT RECORD HAS BEEN
112100*    ACCUMULATED.
112200     COMPUTE WS-NET-SAVINGS ROUNDED =
112300         WS-TOT-FEE - WS-INVESTMENT
112400         ON SIZE ERROR
112500             MOVE ZEROES TO WS-NET-SAVINGS
112600     END-COMPUTE.
112700
112800     PERFORM 910-BEGIN-WRITE-SUMMARY
112900         THRU 910-END-WRITE-SUMMARY.
113000*    RECORD COUNTS ARE WRITTEN AFTER THE DOLLAR-FIGURE SUMMARY
113100*    AND BEFORE THE RECOMMENDATION LINE - THEY ARE A
113200*    RECONCILIATION AID FOR LOGISTICS, NOT PART OF FINANCE'S
113300*    STRATEGY REVIEW, SO THEY SIT BETWEEN THE TWO AUDIENCES'
113400*    SECTIONS RATHER THAN INSIDE EITHER ONE (WO-2805).
113500     PERFORM 930-BEGIN-WRITE-RECORD-COUNTS
113600         THRU 930-END-WRITE-RECORD-COUNTS.
113700     PERFORM 920-BEGIN-WRITE-RECOMMENDATION
113800         THRU 920-END-WRITE-RECOMMENDATION.
113900
114000*    ALL FOUR FILES ARE CLOSED TOGETHER, MIRRORING THE OPEN IN
114100*    100-BEGIN-START-PROGRAM.
114200     CLOSE PARAMS-FILE
114300           PRODUCTS-FILE
114400           DETAIL-FILE
114500           REPORT-FILE.
114600 900-END-FINISH-RUN.
114700     EXIT.
114800
114900*****************************************************************
115000 910-BEGIN-WRITE-SUMMARY.
115100*****************************************************************
115200*    THE ONLY CONTROL BREAK IN THIS PROGRAM IS THE FINAL,
115300*    RUN-LEVEL GRAND TOTAL.  (WO-2760)
115400*    FOUR LINES, ONE ACCUMULATOR EACH - A SEPARATE MOVE/WRITE
115500*    PAIR PER LINE RATHER THAN A LOOP, SINCE EACH LINE HAS A
115600*    DIFFERENT LABEL AND EDIT PICTURE AND A LOOP WOULD BUY
115700*    NOTHING BUT AN OCCURS TABLE FOR FOUR FIXED LINES.
115800     WRITE REPORT-LINE FROM WS-BLANK-LINE
115900         AFTER ADVANCING 1 LINE.
116000
116100     MOVE WS-TOT-EMISSIONS TO WS-RPT-T-EMISSIONS.
116200     WRITE REPORT-LINE FROM WS-RPT-TOTAL-LINE-1
116300         AFTER ADVANCING 1 LINE.
116400
116500     MOVE WS-TOT-FEE TO WS-RPT-T-FEE.
116600     WRITE REPORT-LINE FROM WS-RPT-TOTAL-LINE-2
116700         AFTER ADVANCING 1 LINE.
116800
116900     MOVE WS-INVESTMENT TO WS-RPT-T-INVESTMENT.
117000     WRITE REPORT-LINE FROM WS-RPT-TOTAL-LINE-3
117100         AFTER ADVANCING 1 LINE.
117200
117300     MOVE WS-NET-SAVINGS TO WS-RPT-T-NET.
117400     WRITE REPORT-LINE FROM WS-RPT-TOTAL-LINE-4
117500         AFTER ADVANCING 1 LINE.
117600 910-END-WRITE-SUMMARY.
117700     EXIT.
117800
117900*****************************************************************
118000 920-BEGIN-WRITE-RECOMMENDATION.
118100*****************************************************************
118200*    "IMPLEMENTING THIS STRATEGY COULD SAVE EUR <NET-SAVINGS>".
118300*    BUILT BY MOVE INTO A FIXED-WIDTH GROUP, NOT STRING, TO
118400*    MATCH SHOP PRACTICE.
118500*    PRINTS LAST, AFTER THE RECORD-COUNT LINE, SO IT IS THE
118600*    LAST THING FINANCE SEES ON THE REPORT - THAT WAS THE
118700*    WHOLE POINT OF ADDING IT UNDER WO-2760.
118800     WRITE REPORT-LINE FROM WS-BLANK-LINE
118900         AFTER ADVANCING 1 LINE.
119000
119100     MOVE WS-NET-SAVINGS TO WS-RPT-RECOMMEND-AMOUNT.
119200     WRITE REPORT-LINE FROM WS-RPT-RECOMMEND-LINE
119300         AFTER ADVANCING 1 LINE.
119400 920-END-WRITE-RECOMMENDATION.
119500     EXIT.
119600*****************************************************************
119700 930-BEGIN-WRITE-RECORD-COUNTS.
119800*****************************************************************
119900*    PRINTS RECORDS READ, PROCESSED AND REJECTED SO LOGISTICS
120000*    CAN RECONCILE THE RUN WITHOUT COUNTING WARNING LINES BY
120100*    HAND.  ADDED UNDER WO-2805.
120200*    WS-RECORD-NUMBER DOUBLES AS THE "RECORDS READ" FIGURE -
120300*    SEE THE NOTE AGAINST IT IN WORKING-STORAGE - SO IT IS
120400*    MOVED HERE RATHER THAN KEEPING A FOURTH, REDUNDANT
120500*    COUNTER THAT WOULD ALWAYS EQUAL VALID PLUS REJECTED.
120600     MOVE WS-RECORD-NUMBER    TO WS-RPT-C-READ.
120700     MOVE WS-RECORDS-VALID    TO WS-RPT-C-PROCESSED.
120800     MOVE WS-RECORDS-REJECTED TO WS-RPT-C-REJECTED.
120900     WRITE REPORT-LINE FROM WS-RPT-COUNT-LINE
121000         AFTER ADVANCING 1 LINE.
121100 930-END-WRITE-RECORD-COUNTS.
121200     EXIT.
