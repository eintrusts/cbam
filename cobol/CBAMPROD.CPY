000100*****************************************************************
000200* CBAMPROD.CPY
000300* PRODUCTION/ENERGY/TRANSPORT DETAIL RECORD FOR THE PLANT CBAM
000400* EMISSIONS AND FEE RUN.  ONE RECORD PER PRODUCT BATCH ENTERED
000500* BY PRODUCTION CONTROL FOR THE REPORTING PERIOD.
000600*
000700* MAINTENANCE.
000800*   1989-03-14  R.HALVORSEN   WO-1102  ORIGINAL LAYOUT.
000900*   1994-02-09  D.K.LUND      WO-1340  ADDED PURCH-MATERIALS AND
001000*                                      TRANS-DISTANCE/TRANS-MODE
001100*                                      FOR THE SUSTAINABILITY
001200*                                      ROLLUP.
001300*   2023-11-06  T.N.VARGA     WO-2744  NO LAYOUT CHANGE FOR CBAM -
001400*                                      FIELDS REUSED AS-IS.
001500*****************************************************************
001600 01  PRODUCT-REC-IN.
001700     03  PRODUCT-NAME           PIC X(10).
001800*        ONE OF STEEL, CEMENT, ALUMINIUM, FERTILIZER.
001900     03  QUANTITY               PIC 9(07)V99.
002000*        PRODUCTION QUANTITY, TONS.
002100     03  ELECTRICITY            PIC 9(07)V99.
002200*        ELECTRICITY CONSUMED, MWH.
002300     03  FUEL-TYPE              PIC X(12).
002400*        ONE OF COAL, DIESEL, NATURAL GAS, OR BLANK.
002500     03  FUEL-QTY               PIC 9(07)V99.
002600*        FUEL BURNED, TONS OR FUEL-EQUIVALENT UNITS.
002700     03  PURCH-MATERIALS        PIC 9(07)V99.
002800*        PURCHASED RAW MATERIAL, TONS.
002900     03  TRANS-DISTANCE         PIC 9(07)V99.
003000*        OUTBOUND TRANSPORT DISTANCE, KM.
003100     03  TRANS-MODE             PIC X(06).
003200*        ONE OF TRUCK, RAIL, SHIP, AIR, OR BLANK.
